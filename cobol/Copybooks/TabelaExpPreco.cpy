000100******************************************************************
000200* Copybook: TABELAEXPPRECO
000300* Author: M. QUEIROZ
000400* Date: 12/08/1996
000500* Purpose: TABELAS EM MEMORIA DO JOB DE EXPORTACAO DE PRECOS -
000600*          COMPARTILHADA ENTRE SCMP0600 E SCMP0610. GUARDA EM
000700*          MEMORIA OS TRES ARQUIVOS DE ENTRADA JA LIDOS PARA QUE
000800*          O GERADOR DE DESCONTOS (SCMP0610) NAO PRECISE RELER
000900*          OS ARQUIVOS-FONTE.
001000* Alteracoes:
001100*   12/08/1996 - MQUEIROZ - CR-0118 - VERSAO INICIAL.
001200*   30/11/1998 - MQUEIROZ - CR-0241 - AMPLIADO LIMITE DAS
001300*                TABELAS DE 500 PARA 2000 OCORRENCIAS; CAMPOS DE
001400*                ANO JA NASCEM COM 4 DIGITOS (AJUSTE VIRADA DO
001500*                SECULO).
001600*   14/04/2003 - J.ARRUDA - CR-0355 - INCLUSAO DE TAB-COD-NUCLEO
001700*                NA TABELA DE PRECOS PARA SUPORTAR A FAIXA MPU/M4.
001800******************************************************************
001900*
002000* TAB-ATUALIZACAO  = NOMES DE PRODUTO LIDOS DO ARQUIVO
002100*                     1_PRICE_UPDATE.CSV (CONJUNTO SEM REPETICAO)
002200*
002300 01  TAB-ATUALIZACAO.
002400     05  TAB-QTDE-ATU         PIC 9(04) COMP.
002500     05  TAB-ATU OCCURS 2000 TIMES
002600                 INDEXED BY IX-ATU.
002700         10  TAB-NOME-ATU     PIC X(60).
002800         10  FILLER           PIC X(04).
002900*
003000* TAB-DIRETO-PRODUTO = PRODUTO-ID / PRECO-BASE-ORIGINAL LIDOS DO
003100*                       ARQUIVO 2_PRODUCT_IN_DIRECT.CSV, ORDENADA
003200*                       POR NOME PARA PERMITIR SEARCH ALL.
003300*
003400 01  TAB-DIRETO-PRODUTO.
003500     05  TAB-QTDE-DIRETO      PIC 9(04) COMP.
003600     05  TAB-DIRETO OCCURS 2000 TIMES
003700                 ASCENDING KEY IS TAB-NOME-DIRETO
003800                 INDEXED BY IX-DIRETO.
003900         10  TAB-NOME-DIRETO        PIC X(60).
004000         10  TAB-COD-PRODUTO-DIR    PIC X(20).
004100         10  TAB-PRC-BASE-ORIGINAL  PIC X(20).
004200         10  FILLER                 PIC X(10).
004300*
004400* TAB-PRECO-NOVO = NUCLEO + FAIXAS DE PRECO LIDAS DO ARQUIVO
004500*                   3_PRODUCT_NEW_PRICE.CSV, ORDENADA POR NOME
004600*                   PARA PERMITIR SEARCH ALL.
004700*
004800 01  TAB-PRECO-NOVO.
004900     05  TAB-QTDE-PRECO       PIC 9(04) COMP.
005000     05  TAB-PRECO OCCURS 2000 TIMES
005100                 ASCENDING KEY IS TAB-NOME-PRECO
005200                 INDEXED BY IX-PRECO.
005300         10  TAB-NOME-PRECO         PIC X(60).
005400         10  TAB-COD-NUCLEO         PIC X(20).
005500         10  TAB-VLR-PRECO-1        PIC X(20).
005600         10  TAB-VLR-PRECO-2        PIC X(20).
005700         10  TAB-VLR-PRECO-3        PIC X(20).
005800         10  TAB-VLR-PRECO-4        PIC X(20).
005900         10  TAB-VLR-PRECO-5        PIC X(20).
006000         10  FILLER                 PIC X(08).
