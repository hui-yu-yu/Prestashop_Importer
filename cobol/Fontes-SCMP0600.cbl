000100******************************************************************
000200* Program : SCMP0600
000300* Author  : M. QUEIROZ
000400* Date    : 12/08/1996
000500* Purpose : EXPORTACAO DE PRECOS - JOB PRINCIPAL. LE A LISTA DE
000600*           PRODUTOS SINALIZADOS PARA ATUALIZACAO DE PRECO, O
000700*           CADASTRO DIRETO DE PRODUTOS E A TABELA DE PRECOS
000800*           NOVOS, CASA OS TRES PELO NOME DO PRODUTO, MONTA A
000900*           TABELA HTML DE PRECOS E GRAVA O ARQUIVO DE SAIDA
001000*           PARA IMPORTACAO NO CATALOGO.
001100******************************************************************
001200* HISTORICO DE ALTERACOES
001300*-----------------------------------------------------------------
001400*   12/08/1996 - MQUEIROZ  - CR-0118 - VERSAO INICIAL, CARGA DAS  CR0118  
001500*                TRES TABELAS EM MEMORIA E GRAVACAO DO CSV DE
001600*                SAIDA COM A TABELA HTML DE PRECOS.
001700*   03/02/1997 - MQUEIROZ  - CR-0133 - INCLUIDA FAIXA MPU COM 4   CR0133  
001800*                LINHAS (ANTES SO EXISTIAM 8051/M0M23/AUDIO).
001900*   19/09/1998 - R.TAVARES - CR-0164 - CORRIGIDO JOB QUE PARAVA   CR0164  
002000*                QUANDO O NOME DO PRODUTO NAO ERA ENCONTRADO NA
002100*                TABELA DE PRECOS; AGORA REGISTRA E CONTINUA.
002200*   30/11/1998 - MQUEIROZ  - CR-0241 - AJUSTE VIRADA DO SECULO -  CR0241  
002300*                CAMPO DE ANO DA DATA CORRENTE AMPLIADO PARA 4
002400*                DIGITOS EM TODAS AS TABELAS DO JOB.
002500*   14/04/2003 - J.ARRUDA  - CR-0355 - INCLUIDO NUCLEO M4 COM 4   CR0355  
002600*                FAIXAS DE PRECO, SEPARADO DO NUCLEO MPU.
002700*   21/08/2007 - V.MOURA   - CR-0402 - CHAMADA AO NOVO MODULO     CR0402  
002800*                SCMP0610 PARA GERAR O CSV DE DESCONTOS A PARTIR
002900*                DAS MESMAS TABELAS EM MEMORIA, SEM RELEITURA.
003000*   05/06/2011 - J.ARRUDA  - CR-0470 - CHAVE UPSI-0 PASSA A       CR0470  
003100*                CONTROLAR RASTRO (TRACE) DE GRAVACAO PARA USO
003200*                EM HOMOLOGACAO SEM GERAR VOLUME DE LOG EM PROD.
003300******************************************************************
003400*-----------------------------------------------------------------
003500 IDENTIFICATION DIVISION.
003600*-----------------------------------------------------------------
003700 PROGRAM-ID.     SCMP0600.
003800 AUTHOR.         M. QUEIROZ.
003900 INSTALLATION.   DEPTO DE SISTEMAS - NUCLEO DE EXPORTACAO.
004000 DATE-WRITTEN.   12/08/1996.
004100 DATE-COMPILED.
004200 SECURITY.       USO INTERNO - ACESSO RESTRITO AO JOB NOTURNO.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*-----------------------------------------------------------------
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.   IBM-370.
004800 OBJECT-COMPUTER.   IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUCLEO-VALIDO IS "A" THRU "Z" "0" THRU "9" " "
005200     UPSI-0 ON STATUS IS CHAVE-EXECUCAO-TESTE.
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT ARQ-ATUALIZACAO   ASSIGN TO "ATUPRECO"
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-FS-ATUALIZACAO.
006000
006100     SELECT ARQ-PRODUTO-DIRETO ASSIGN TO "PRODDIR"
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-FS-DIRETO.
006500
006600     SELECT ARQ-PRODUTO-PRECO ASSIGN TO "PRODPRC"
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS WS-FS-PRECO.
007000
007100     SELECT ARQ-SAIDA-PRECO   ASSIGN TO "SAIDAPRC"
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-FS-SAIDA-PRECO.
007500*-----------------------------------------------------------------
007600 DATA DIVISION.
007700*-----------------------------------------------------------------
007800 FILE SECTION.
007900*
008000 FD  ARQ-ATUALIZACAO
008100     LABEL RECORDS ARE STANDARD.
008200 01  FD-LINHA-ATUALIZACAO       PIC X(200).
008300*
008400 FD  ARQ-PRODUTO-DIRETO
008500     LABEL RECORDS ARE STANDARD.
008600 01  FD-LINHA-PRODUTO-DIRETO    PIC X(200).
008700*
008800 FD  ARQ-PRODUTO-PRECO
008900     LABEL RECORDS ARE STANDARD.
009000 01  FD-LINHA-PRODUTO-PRECO     PIC X(200).
009100*
009200 FD  ARQ-SAIDA-PRECO
009300     LABEL RECORDS ARE STANDARD.
009400 01  FD-LINHA-SAIDA-PRECO       PIC X(13000).
009500 01  FD-LINHA-SAIDA-PRECO-R REDEFINES FD-LINHA-SAIDA-PRECO.
009600     05  FD-SAIDA-PRIMEIRAS-COLUNAS PIC X(80).
009700     05  FILLER                     PIC X(12920).
009800*-----------------------------------------------------------------
009900 WORKING-STORAGE SECTION.
010000*-----------------------------------------------------------------
010100 COPY "TABELAEXPPRECO".
010200*
010300* FILE STATUS DE CADA ARQUIVO DO JOB
010400*
010500 77  WS-FS-ATUALIZACAO      PIC X(02).
010600     88  WS-FS-ATU-OK       VALUE "00".
010700 77  WS-FS-DIRETO           PIC X(02).
010800     88  WS-FS-DIR-OK       VALUE "00".
010900 77  WS-FS-PRECO            PIC X(02).
011000     88  WS-FS-PRC-OK       VALUE "00".
011100 77  WS-FS-SAIDA-PRECO      PIC X(02).
011200     88  WS-FS-SAI-OK       VALUE "00".
011300*
011400* INDICADORES DE FIM DE ARQUIVO
011500*
011600 77  WS-FIM-ATUALIZACAO     PIC X(01)  VALUE "N".
011700     88  FIM-ARQ-ATUALIZACAO        VALUE "S".
011800 77  WS-FIM-DIRETO          PIC X(01)  VALUE "N".
011900     88  FIM-ARQ-DIRETO              VALUE "S".
012000 77  WS-FIM-PRECO           PIC X(01)  VALUE "N".
012100     88  FIM-ARQ-PRECO               VALUE "S".
012200*
012300* CONTADORES DE LINHA (PARA PULAR O CABECALHO DE CADA ARQUIVO)
012400*
012500 77  WS-NUM-LINHA-ATU       PIC 9(06) COMP VALUE ZERO.
012600 77  WS-NUM-LINHA-DIR       PIC 9(06) COMP VALUE ZERO.
012700 77  WS-NUM-LINHA-PRC       PIC 9(06) COMP VALUE ZERO.
012800*
012900* CONTADORES DO JOB (RESUMO NO P900-FIM)
013000*
013100 01  WS-CONTADORES-JOB.
013200     05  WS-QTD-NOMES-ATU       PIC 9(06) COMP VALUE ZERO.
013300     05  WS-QTD-GRAVADOS        PIC 9(06) COMP VALUE ZERO.
013400     05  WS-QTD-SEM-DIRETO      PIC 9(06) COMP VALUE ZERO.
013500     05  WS-QTD-SEM-PRECO       PIC 9(06) COMP VALUE ZERO.
013600     05  FILLER                 PIC X(04).
013700*
013800* AREA DE COLUNAS DO ARQUIVO CSV CORRENTE, PREENCHIDA PELO
013900* MODULO SCMP0690 (SEPARADOR DE COLUNAS)
014000*
014100 01  WS-AREA-COLUNAS-CSV.
014200     05  WS-QTD-COLUNAS-CSV     PIC 9(02) COMP.
014300     05  WS-COLUNA-CSV OCCURS 10 TIMES
014400                 INDEXED BY IX-COLUNA.
014500         10  WS-VALOR-COLUNA-CSV    PIC X(60).
014600         10  FILLER                 PIC X(04).
014700*
014800* AREA DE TRABALHO - ARQUIVO DE ATUALIZACAO (1_PRICE_UPDATE)
014900*
015000 77  WS-NOME-PRODUTO-ATU    PIC X(60).
015100*
015200* AREA DE TRABALHO - PRODUTO DIRETO (2_PRODUCT_IN_DIRECT)
015300*
015400 01  WS-REG-PRODUTO-DIRETO.
015500     05  WS-NOME-PRODUTO-DIR        PIC X(60).
015600     05  WS-COD-PRODUTO-DIR         PIC X(20).
015700     05  WS-PRC-BASE-ORIGINAL       PIC X(20).
015800     05  FILLER                     PIC X(10).
015900*
016000* AREA DE TRABALHO - PRECO NOVO (3_PRODUCT_NEW_PRICE)
016100*
016200 01  WS-REG-PRODUTO-PRECO.
016300     05  WS-NOME-PRODUTO-PRC        PIC X(60).
016400     05  WS-COD-NUCLEO              PIC X(20).
016500     05  WS-FAIXAS-PRECO.
016600         10  WS-VLR-PRECO-1         PIC X(20).
016700         10  WS-VLR-PRECO-2         PIC X(20).
016800         10  WS-VLR-PRECO-3         PIC X(20).
016900         10  WS-VLR-PRECO-4         PIC X(20).
017000         10  WS-VLR-PRECO-5         PIC X(20).
017100     05  FILLER                     PIC X(08).
017200 01  WS-FAIXAS-PRECO-TAB REDEFINES WS-FAIXAS-PRECO.
017300     05  WS-FAIXA-PRECO-OC OCCURS 5 TIMES  PIC X(20).
017400*
017500* NUCLEO EM MAIUSCULO PARA SELECAO DO FORMATO DA TABELA HTML
017600*
017700 77  WS-NUCLEO-MAIUSCULO    PIC X(20).
017800*
017900* FLAGS DE LOCALIZACAO NA JUNCAO (JOIN) POR NOME DE PRODUTO
018000*
018100 77  WS-ACHOU-DIRETO        PIC X(01)  VALUE "N".
018200     88  ACHOU-DIRETO               VALUE "S".
018300 77  WS-ACHOU-PRECO         PIC X(01)  VALUE "N".
018400     88  ACHOU-PRECO                VALUE "S".
018500 77  WS-IX-ATU              PIC 9(04) COMP.
018600*
018700* MONTAGEM DA TABELA HTML DE PRECOS
018800*
018900 77  WS-PONTEIRO-HTML       PIC 9(04) COMP.
019000 77  WS-HTML-TABELA         PIC X(2000).
019100 77  WS-HTML-LINHA-FAIXA    PIC X(120).
019200 77  WS-FAIXA-ROTULO        PIC X(12).
019300 77  WS-FAIXA-VALOR         PIC X(20).
019400*
019500 01  WS-LIT-ABERTURA-TABELA PIC X(135) VALUE
019600     "<table border=""1"" cellpadding=""5"" style=""text-align: ce
019700-    "nter; border-collapse: collapse; border: 1px #E8E8E8 solid;"
019800-    ""><tbody>".
019900 01  WS-LIT-CABECALHO-TABELA PIC X(90) VALUE
020000     "<tr><td><strong>Quantity</strong></td><td><strong>Unit Price
020100-    " (USD)</strong></td></tr>".
020200 77  WS-LIT-FECHAMENTO-TABELA PIC X(18) VALUE
020300     "</tbody></table>".
020400 77  WS-LIT-SEM-NUCLEO      PIC X(65) VALUE
020500     "<tr><td colspan=""2"">No pricing information available</td><
020600-    "/tr>".
020700*
020800* REGISTRO DE SAIDA - output.csv (10 COLUNAS)
020900*
021000 01  WS-REG-SAIDA-PRECO.
021100     05  WS-SAI-ID                   PIC X(20).
021200     05  WS-SAI-NOME                 PIC X(60).
021300     05  WS-SAI-NOVO-PRC-BASE        PIC X(20).
021400     05  WS-SAI-DESC-CURTA-EN        PIC X(2000).
021500     05  WS-SAI-DESC-CURTA-TW        PIC X(2000).
021600     05  WS-SAI-DESC-CURTA-DE        PIC X(2000).
021700     05  WS-SAI-DESC-CURTA-KR        PIC X(2000).
021800     05  WS-SAI-DESC-CURTA-JA        PIC X(2000).
021900     05  WS-SAI-DESC-CURTA-CN        PIC X(2000).
022000     05  WS-SAI-PRC-BASE-ORIGINAL    PIC X(20).
022100     05  FILLER                      PIC X(20).
022200 01  WS-DESC-CURTA-TAB REDEFINES WS-REG-SAIDA-PRECO.
022300     05  FILLER                  PIC X(100).
022400     05  WS-DESC-CURTA-OC OCCURS 6 TIMES  PIC X(2000).
022500     05  FILLER                  PIC X(20).
022600 77  WS-IX-LOCALE           PIC 9(01) COMP.
022700*
022800 01  WS-CABECALHO-SAIDA-PRECO  PIC X(180) VALUE
022900     "ID,Name,New Base Price,Short Description-EN,Short Descriptio
023000-    "n-TW,Short Description-DE,Short Description-KR,Short Descrip
023100-    "tion-JA,Short Description-CN,Original Base Price".
023200*
023300* MONTAGEM GENERICA DA LINHA CSV DE SAIDA (EVITA FUNCAO
023400* INTRINSECA DE TRIM - VARRE DE TRAS PARA FRENTE O TAMANHO
023500* MAXIMO DO CAMPO PROCURANDO O PRIMEIRO CARACTER NAO-BRANCO)
023600*
023700 77  WS-PONTEIRO-LINHA      PIC 9(05) COMP.
023800 77  WS-TAM-MAXIMO          PIC 9(04) COMP.
023900 77  WS-TAM-SIGNIFICATIVO   PIC 9(04) COMP.
024000 77  WS-CAMPO-VARREDURA     PIC X(2000).
024100 77  WS-GRAVA-VIRGULA       PIC X(01)  VALUE "S".
024200     88  GRAVA-VIRGULA              VALUE "S".
024300*-----------------------------------------------------------------
024400 LINKAGE SECTION.
024500*-----------------------------------------------------------------
024600 01  LK-COM-AREA.
024700     05  LK-MENSAGEM        PIC X(20).
024800*-----------------------------------------------------------------
024900 PROCEDURE DIVISION USING LK-COM-AREA.
025000*-----------------------------------------------------------------
025100 MAIN-PROCEDURE.
025200     PERFORM P100-INICIALIZA       THRU P100-FIM.
025300     PERFORM P200-CARREGA-ATUALIZACAO  THRU P200-FIM.
025400     PERFORM P300-CARREGA-DIRETO       THRU P300-FIM.
025500     PERFORM P400-CARREGA-PRECO        THRU P400-FIM.
025600     PERFORM P500-ABRE-SAIDA-PRECO     THRU P500-FIM.
025700     PERFORM P600-PROCESSA-ATUALIZACAO THRU P600-FIM.
025800     PERFORM P700-CHAMA-GERADOR-DESCONTO THRU P700-FIM.
025900     PERFORM P900-FIM.
026000*-----------------------------------------------------------------
026100 P100-INICIALIZA.
026200*-----------------------------------------------------------------
026300     MOVE ZERO TO TAB-QTDE-ATU TAB-QTDE-DIRETO TAB-QTDE-PRECO.
026400     OPEN INPUT  ARQ-ATUALIZACAO.
026500     IF NOT WS-FS-ATU-OK
026600         DISPLAY "*** ERRO ABERTURA ATUPRECO. FS="
026700                 WS-FS-ATUALIZACAO
026800         PERFORM P900-FIM
026900     END-IF.
027000     OPEN INPUT  ARQ-PRODUTO-DIRETO.
027100     IF NOT WS-FS-DIR-OK
027200         DISPLAY "*** ERRO ABERTURA PRODDIR. FS=" WS-FS-DIRETO
027300         PERFORM P900-FIM
027400     END-IF.
027500     OPEN INPUT  ARQ-PRODUTO-PRECO.
027600     IF NOT WS-FS-PRC-OK
027700         DISPLAY "*** ERRO ABERTURA PRODPRC. FS=" WS-FS-PRECO
027800         PERFORM P900-FIM
027900     END-IF.
028000 P100-FIM.
028100     EXIT.
028200*-----------------------------------------------------------------
028300 P200-CARREGA-ATUALIZACAO.
028400*-----------------------------------------------------------------
028500     PERFORM P210-LE-ATUALIZACAO THRU P210-FIM
028600         UNTIL FIM-ARQ-ATUALIZACAO.
028700 P200-FIM.
028800     EXIT.
028900*-----------------------------------------------------------------
029000 P210-LE-ATUALIZACAO.
029100*-----------------------------------------------------------------
029200     READ ARQ-ATUALIZACAO INTO FD-LINHA-ATUALIZACAO
029300         AT END
029400             SET FIM-ARQ-ATUALIZACAO TO TRUE
029500     END-READ.
029600     IF NOT FIM-ARQ-ATUALIZACAO
029700         ADD 1 TO WS-NUM-LINHA-ATU
029800         IF WS-NUM-LINHA-ATU > 1
029900             CALL "SCMP0690" USING FD-LINHA-ATUALIZACAO
030000                                   WS-AREA-COLUNAS-CSV
030100             IF WS-QTD-COLUNAS-CSV > 1
030200                 MOVE WS-VALOR-COLUNA-CSV(2) TO
030300                                      WS-NOME-PRODUTO-ATU
030400                 PERFORM P220-ACUMULA-NOME THRU P220-FIM
030500             END-IF
030600         END-IF
030700     END-IF.
030800 P210-FIM.
030900     EXIT.
031000*-----------------------------------------------------------------
031100 P220-ACUMULA-NOME.
031200*-----------------------------------------------------------------
031300     SET IX-ATU TO 1.
031400     SEARCH TAB-ATU
031500         AT END
031600             ADD 1 TO TAB-QTDE-ATU
031700             IF TAB-QTDE-ATU > 2000
031800                 DISPLAY "*** LIMITE DA TABELA DE NOMES EXCEDIDO"
031900                 PERFORM P900-FIM
032000             ELSE
032100                 MOVE WS-NOME-PRODUTO-ATU TO
032200                          TAB-NOME-ATU(TAB-QTDE-ATU)
032300                 ADD 1 TO WS-QTD-NOMES-ATU
032400             END-IF
032500         WHEN TAB-NOME-ATU(IX-ATU) = WS-NOME-PRODUTO-ATU
032600             CONTINUE
032700     END-SEARCH.
032800 P220-FIM.
032900     EXIT.
033000*-----------------------------------------------------------------
033100 P300-CARREGA-DIRETO.
033200*-----------------------------------------------------------------
033300     PERFORM P310-LE-DIRETO THRU P310-FIM
033400         UNTIL FIM-ARQ-DIRETO.
033500     PERFORM P330-ORDENA-DIRETO THRU P330-FIM.
033600 P300-FIM.
033700     EXIT.
033800*-----------------------------------------------------------------
033900 P310-LE-DIRETO.
034000*-----------------------------------------------------------------
034100     READ ARQ-PRODUTO-DIRETO INTO FD-LINHA-PRODUTO-DIRETO
034200         AT END
034300             SET FIM-ARQ-DIRETO TO TRUE
034400     END-READ.
034500     IF NOT FIM-ARQ-DIRETO
034600         ADD 1 TO WS-NUM-LINHA-DIR
034700         IF WS-NUM-LINHA-DIR > 1
034800             CALL "SCMP0690" USING FD-LINHA-PRODUTO-DIRETO
034900                                   WS-AREA-COLUNAS-CSV
035000             IF WS-QTD-COLUNAS-CSV > 1
035100                 MOVE WS-VALOR-COLUNA-CSV(1) TO
035200                                      WS-COD-PRODUTO-DIR
035300                 MOVE WS-VALOR-COLUNA-CSV(2) TO
035400                                      WS-NOME-PRODUTO-DIR
035500                 IF WS-QTD-COLUNAS-CSV > 5
035600                     MOVE WS-VALOR-COLUNA-CSV(6) TO
035700                                      WS-PRC-BASE-ORIGINAL
035800                 ELSE
035900                     MOVE SPACES TO WS-PRC-BASE-ORIGINAL
036000                 END-IF
036100                 PERFORM P320-ACUMULA-DIRETO THRU P320-FIM
036200             END-IF
036300         END-IF
036400     END-IF.
036500 P310-FIM.
036600     EXIT.
036700*-----------------------------------------------------------------
036800 P320-ACUMULA-DIRETO.
036900*-----------------------------------------------------------------
037000     SET IX-DIRETO TO 1.
037100     SEARCH TAB-DIRETO
037200         AT END
037300             PERFORM P325-INSERE-DIRETO THRU P325-FIM
037400         WHEN TAB-NOME-DIRETO(IX-DIRETO) = WS-NOME-PRODUTO-DIR
037500             MOVE WS-COD-PRODUTO-DIR TO
037600                          TAB-COD-PRODUTO-DIR(IX-DIRETO)
037700             MOVE WS-PRC-BASE-ORIGINAL TO
037800                          TAB-PRC-BASE-ORIGINAL(IX-DIRETO)
037900     END-SEARCH.
038000 P320-FIM.
038100     EXIT.
038200*-----------------------------------------------------------------
038300 P325-INSERE-DIRETO.
038400*-----------------------------------------------------------------
038500     ADD 1 TO TAB-QTDE-DIRETO.
038600     IF TAB-QTDE-DIRETO > 2000
038700         DISPLAY "*** LIMITE DA TABELA DIRETA EXCEDIDO"
038800         PERFORM P900-FIM
038900     ELSE
039000         MOVE WS-NOME-PRODUTO-DIR TO
039100                      TAB-NOME-DIRETO(TAB-QTDE-DIRETO)
039200         MOVE WS-COD-PRODUTO-DIR TO
039300                      TAB-COD-PRODUTO-DIR(TAB-QTDE-DIRETO)
039400         MOVE WS-PRC-BASE-ORIGINAL TO
039500                      TAB-PRC-BASE-ORIGINAL(TAB-QTDE-DIRETO)
039600     END-IF.
039700 P325-FIM.
039800     EXIT.
039900*-----------------------------------------------------------------
040000 P330-ORDENA-DIRETO.
040100*-----------------------------------------------------------------
040200     SORT TAB-DIRETO ON ASCENDING KEY TAB-NOME-DIRETO.
040300 P330-FIM.
040400     EXIT.
040500*-----------------------------------------------------------------
040600 P400-CARREGA-PRECO.
040700*-----------------------------------------------------------------
040800     PERFORM P410-LE-PRECO THRU P410-FIM
040900         UNTIL FIM-ARQ-PRECO.
041000     PERFORM P430-ORDENA-PRECO THRU P430-FIM.
041100 P400-FIM.
041200     EXIT.
041300*-----------------------------------------------------------------
041400 P410-LE-PRECO.
041500*-----------------------------------------------------------------
041600     READ ARQ-PRODUTO-PRECO INTO FD-LINHA-PRODUTO-PRECO
041700         AT END
041800             SET FIM-ARQ-PRECO TO TRUE
041900     END-READ.
042000     IF NOT FIM-ARQ-PRECO
042100         ADD 1 TO WS-NUM-LINHA-PRC
042200         IF WS-NUM-LINHA-PRC > 1
042300             CALL "SCMP0690" USING FD-LINHA-PRODUTO-PRECO
042400                                   WS-AREA-COLUNAS-CSV
042500             IF WS-QTD-COLUNAS-CSV > 3
042600                 MOVE WS-VALOR-COLUNA-CSV(1) TO WS-COD-NUCLEO
042700                 MOVE WS-VALOR-COLUNA-CSV(3) TO
042800                                      WS-NOME-PRODUTO-PRC
042900                 MOVE WS-VALOR-COLUNA-CSV(4) TO WS-VLR-PRECO-1
043000                 MOVE SPACES TO WS-VLR-PRECO-2 WS-VLR-PRECO-3
043100                 MOVE SPACES TO WS-VLR-PRECO-4 WS-VLR-PRECO-5
043200                 IF WS-QTD-COLUNAS-CSV > 4
043300                     MOVE WS-VALOR-COLUNA-CSV(5) TO
043400                                          WS-VLR-PRECO-2
043500                 END-IF
043600                 IF WS-QTD-COLUNAS-CSV > 5
043700                     MOVE WS-VALOR-COLUNA-CSV(6) TO
043800                                          WS-VLR-PRECO-3
043900                 END-IF
044000                 IF WS-QTD-COLUNAS-CSV > 6
044100                     MOVE WS-VALOR-COLUNA-CSV(7) TO
044200                                          WS-VLR-PRECO-4
044300                 END-IF
044400                 IF WS-QTD-COLUNAS-CSV > 7
044500                     MOVE WS-VALOR-COLUNA-CSV(8) TO
044600                                          WS-VLR-PRECO-5
044700                 END-IF
044800                 PERFORM P420-ACUMULA-PRECO THRU P420-FIM
044900             END-IF
045000         END-IF
045100     END-IF.
045200 P410-FIM.
045300     EXIT.
045400*-----------------------------------------------------------------
045500 P420-ACUMULA-PRECO.
045600*-----------------------------------------------------------------
045700     SET IX-PRECO TO 1.
045800     SEARCH TAB-PRECO
045900         AT END
046000             PERFORM P425-INSERE-PRECO THRU P425-FIM
046100         WHEN TAB-NOME-PRECO(IX-PRECO) = WS-NOME-PRODUTO-PRC
046200             MOVE WS-COD-NUCLEO   TO TAB-COD-NUCLEO(IX-PRECO)
046300             MOVE WS-VLR-PRECO-1  TO TAB-VLR-PRECO-1(IX-PRECO)
046400             MOVE WS-VLR-PRECO-2  TO TAB-VLR-PRECO-2(IX-PRECO)
046500             MOVE WS-VLR-PRECO-3  TO TAB-VLR-PRECO-3(IX-PRECO)
046600             MOVE WS-VLR-PRECO-4  TO TAB-VLR-PRECO-4(IX-PRECO)
046700             MOVE WS-VLR-PRECO-5  TO TAB-VLR-PRECO-5(IX-PRECO)
046800     END-SEARCH.
046900 P420-FIM.
047000     EXIT.
047100*-----------------------------------------------------------------
047200 P425-INSERE-PRECO.
047300*-----------------------------------------------------------------
047400     ADD 1 TO TAB-QTDE-PRECO.
047500     IF TAB-QTDE-PRECO > 2000
047600         DISPLAY "*** LIMITE DA TABELA DE PRECOS EXCEDIDO"
047700         PERFORM P900-FIM
047800     ELSE
047900         MOVE WS-NOME-PRODUTO-PRC TO
048000                      TAB-NOME-PRECO(TAB-QTDE-PRECO)
048100         MOVE WS-COD-NUCLEO TO TAB-COD-NUCLEO(TAB-QTDE-PRECO)
048200         MOVE WS-VLR-PRECO-1 TO
048300                      TAB-VLR-PRECO-1(TAB-QTDE-PRECO)
048400         MOVE WS-VLR-PRECO-2 TO
048500                      TAB-VLR-PRECO-2(TAB-QTDE-PRECO)
048600         MOVE WS-VLR-PRECO-3 TO
048700                      TAB-VLR-PRECO-3(TAB-QTDE-PRECO)
048800         MOVE WS-VLR-PRECO-4 TO
048900                      TAB-VLR-PRECO-4(TAB-QTDE-PRECO)
049000         MOVE WS-VLR-PRECO-5 TO
049100                      TAB-VLR-PRECO-5(TAB-QTDE-PRECO)
049200     END-IF.
049300 P425-FIM.
049400     EXIT.
049500*-----------------------------------------------------------------
049600 P430-ORDENA-PRECO.
049700*-----------------------------------------------------------------
049800     SORT TAB-PRECO ON ASCENDING KEY TAB-NOME-PRECO.
049900 P430-FIM.
050000     EXIT.
050100*-----------------------------------------------------------------
050200 P500-ABRE-SAIDA-PRECO.
050300*-----------------------------------------------------------------
050400     OPEN OUTPUT ARQ-SAIDA-PRECO.
050500     IF NOT WS-FS-SAI-OK
050600         DISPLAY "*** ERRO ABERTURA SAIDAPRC. FS="
050700                 WS-FS-SAIDA-PRECO
050800         PERFORM P900-FIM
050900     END-IF.
051000     MOVE SPACES TO FD-LINHA-SAIDA-PRECO.
051100     MOVE WS-CABECALHO-SAIDA-PRECO TO FD-LINHA-SAIDA-PRECO.
051200     WRITE FD-LINHA-SAIDA-PRECO.
051300 P500-FIM.
051400     EXIT.
051500*-----------------------------------------------------------------
051600 P600-PROCESSA-ATUALIZACAO.
051700*-----------------------------------------------------------------
051800     PERFORM P605-PROCESSA-UM-NOME THRU P605-FIM
051900         VARYING WS-IX-ATU FROM 1 BY 1
052000         UNTIL WS-IX-ATU > TAB-QTDE-ATU.
052100 P600-FIM.
052200     EXIT.
052300*-----------------------------------------------------------------
052400 P605-PROCESSA-UM-NOME.
052500*-----------------------------------------------------------------
052600     MOVE TAB-NOME-ATU(WS-IX-ATU) TO WS-NOME-PRODUTO-ATU.
052700     MOVE "N" TO WS-ACHOU-DIRETO.
052800     MOVE "N" TO WS-ACHOU-PRECO.
052900     PERFORM P610-LOCALIZA-DIRETO THRU P610-FIM.
053000     IF ACHOU-DIRETO
053100         PERFORM P620-LOCALIZA-PRECO THRU P620-FIM
053200         IF ACHOU-PRECO
053300             PERFORM P630-MONTA-TABELA-HTML THRU P630-FIM
053400             PERFORM P650-GRAVA-SAIDA-PRECO THRU P650-FIM
053500         ELSE
053600             ADD 1 TO WS-QTD-SEM-PRECO
053700             DISPLAY "Cannot find product ID/price info - "
053800                     WS-NOME-PRODUTO-ATU
053900         END-IF
054000     ELSE
054100         ADD 1 TO WS-QTD-SEM-DIRETO
054200         DISPLAY "Cannot find product ID/price info - "
054300                 WS-NOME-PRODUTO-ATU
054400     END-IF.
054500 P605-FIM.
054600     EXIT.
054700*-----------------------------------------------------------------
054800 P610-LOCALIZA-DIRETO.
054900*-----------------------------------------------------------------
055000     IF TAB-QTDE-DIRETO > 0
055100         SET IX-DIRETO TO 1
055200         SEARCH ALL TAB-DIRETO
055300             AT END
055400                 CONTINUE
055500             WHEN TAB-NOME-DIRETO(IX-DIRETO) =
055600                                      WS-NOME-PRODUTO-ATU
055700                 SET ACHOU-DIRETO TO TRUE
055800                 MOVE TAB-COD-PRODUTO-DIR(IX-DIRETO) TO
055900                                      WS-COD-PRODUTO-DIR
056000                 MOVE TAB-PRC-BASE-ORIGINAL(IX-DIRETO) TO
056100                                      WS-PRC-BASE-ORIGINAL
056200         END-SEARCH
056300     END-IF.
056400 P610-FIM.
056500     EXIT.
056600*-----------------------------------------------------------------
056700 P620-LOCALIZA-PRECO.
056800*-----------------------------------------------------------------
056900     IF TAB-QTDE-PRECO > 0
057000         SET IX-PRECO TO 1
057100         SEARCH ALL TAB-PRECO
057200             AT END
057300                 CONTINUE
057400             WHEN TAB-NOME-PRECO(IX-PRECO) =
057500                                      WS-NOME-PRODUTO-ATU
057600                 SET ACHOU-PRECO TO TRUE
057700                 MOVE TAB-COD-NUCLEO(IX-PRECO)  TO WS-COD-NUCLEO
057800                 MOVE TAB-VLR-PRECO-1(IX-PRECO) TO WS-VLR-PRECO-1
057900                 MOVE TAB-VLR-PRECO-2(IX-PRECO) TO WS-VLR-PRECO-2
058000                 MOVE TAB-VLR-PRECO-3(IX-PRECO) TO WS-VLR-PRECO-3
058100                 MOVE TAB-VLR-PRECO-4(IX-PRECO) TO WS-VLR-PRECO-4
058200                 MOVE TAB-VLR-PRECO-5(IX-PRECO) TO WS-VLR-PRECO-5
058300         END-SEARCH
058400     END-IF.
058500 P620-FIM.
058600     EXIT.
058700*-----------------------------------------------------------------
058800 P630-MONTA-TABELA-HTML.
058900*-----------------------------------------------------------------
059000     MOVE WS-COD-NUCLEO TO WS-NUCLEO-MAIUSCULO.
059100     INSPECT WS-NUCLEO-MAIUSCULO CONVERTING
059200         "abcdefghijklmnopqrstuvwxyz" TO
059300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
059400     IF WS-NUCLEO-MAIUSCULO IS NOT NUCLEO-VALIDO
059500         DISPLAY "*** NUCLEO COM CARACTER INESPERADO: "
059600                 WS-NUCLEO-MAIUSCULO
059700     END-IF.
059800     MOVE SPACES TO WS-HTML-TABELA.
059900     MOVE 1 TO WS-PONTEIRO-HTML.
060000     STRING WS-LIT-ABERTURA-TABELA DELIMITED BY SIZE
060100            WS-LIT-CABECALHO-TABELA DELIMITED BY SIZE
060200         INTO WS-HTML-TABELA
060300         WITH POINTER WS-PONTEIRO-HTML
060400     END-STRING.
060500     EVALUATE TRUE
060600         WHEN WS-NUCLEO-MAIUSCULO = "8051"
060700         WHEN WS-NUCLEO-MAIUSCULO = "M0M23"
060800         WHEN WS-NUCLEO-MAIUSCULO = "AUDIO"
060900             PERFORM P631-TABELA-6-FAIXAS THRU P631-FIM
061000         WHEN WS-NUCLEO-MAIUSCULO = "M4"
061100             PERFORM P632-TABELA-M4       THRU P632-FIM
061200         WHEN WS-NUCLEO-MAIUSCULO = "MPU"
061300             PERFORM P633-TABELA-MPU      THRU P633-FIM
061400         WHEN OTHER
061500             PERFORM P634-TABELA-SEM-NUCLEO THRU P634-FIM
061600     END-EVALUATE.
061700     STRING WS-LIT-FECHAMENTO-TABELA DELIMITED BY SIZE
061800         INTO WS-HTML-TABELA
061900         WITH POINTER WS-PONTEIRO-HTML
062000     END-STRING.
062100 P630-FIM.
062200     EXIT.
062300*-----------------------------------------------------------------
062400 P631-TABELA-6-FAIXAS.
062500*-----------------------------------------------------------------
062600     MOVE "1-99"      TO WS-FAIXA-ROTULO.
062700     MOVE WS-VLR-PRECO-1 TO WS-FAIXA-VALOR.
062800     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
062900     MOVE "100-499"   TO WS-FAIXA-ROTULO.
063000     MOVE WS-VLR-PRECO-2 TO WS-FAIXA-VALOR.
063100     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
063200     MOVE "500-999"   TO WS-FAIXA-ROTULO.
063300     MOVE WS-VLR-PRECO-3 TO WS-FAIXA-VALOR.
063400     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
063500     MOVE "1000-1999" TO WS-FAIXA-ROTULO.
063600     MOVE WS-VLR-PRECO-4 TO WS-FAIXA-VALOR.
063700     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
063800     MOVE "2000-4999" TO WS-FAIXA-ROTULO.
063900     MOVE WS-VLR-PRECO-5 TO WS-FAIXA-VALOR.
064000     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
064100     MOVE "5000+"     TO WS-FAIXA-ROTULO.
064200     PERFORM P636-GRAVA-LINHA-CONTATO THRU P636-FIM.
064300 P631-FIM.
064400     EXIT.
064500*-----------------------------------------------------------------
064600 P632-TABELA-M4.
064700*-----------------------------------------------------------------
064800     MOVE "1-999"     TO WS-FAIXA-ROTULO.
064900     MOVE WS-VLR-PRECO-1 TO WS-FAIXA-VALOR.
065000     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
065100     MOVE "1000-1999" TO WS-FAIXA-ROTULO.
065200     MOVE WS-VLR-PRECO-2 TO WS-FAIXA-VALOR.
065300     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
065400     MOVE "2000-4999" TO WS-FAIXA-ROTULO.
065500     MOVE WS-VLR-PRECO-3 TO WS-FAIXA-VALOR.
065600     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
065700     MOVE "5000+"     TO WS-FAIXA-ROTULO.
065800     PERFORM P636-GRAVA-LINHA-CONTATO THRU P636-FIM.
065900 P632-FIM.
066000     EXIT.
066100*-----------------------------------------------------------------
066200 P633-TABELA-MPU.
066300*-----------------------------------------------------------------
066400     MOVE "1-99"    TO WS-FAIXA-ROTULO.
066500     MOVE WS-VLR-PRECO-1 TO WS-FAIXA-VALOR.
066600     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
066700     MOVE "100-499" TO WS-FAIXA-ROTULO.
066800     MOVE WS-VLR-PRECO-2 TO WS-FAIXA-VALOR.
066900     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
067000     MOVE "500-999" TO WS-FAIXA-ROTULO.
067100     MOVE WS-VLR-PRECO-3 TO WS-FAIXA-VALOR.
067200     PERFORM P635-GRAVA-LINHA-FAIXA THRU P635-FIM.
067300     MOVE "1000+"   TO WS-FAIXA-ROTULO.
067400     PERFORM P636-GRAVA-LINHA-CONTATO THRU P636-FIM.
067500 P633-FIM.
067600     EXIT.
067700*-----------------------------------------------------------------
067800 P634-TABELA-SEM-NUCLEO.
067900*-----------------------------------------------------------------
068000     STRING WS-LIT-SEM-NUCLEO DELIMITED BY SIZE
068100         INTO WS-HTML-TABELA
068200         WITH POINTER WS-PONTEIRO-HTML
068300     END-STRING.
068400 P634-FIM.
068500     EXIT.
068600*-----------------------------------------------------------------
068700 P635-GRAVA-LINHA-FAIXA.
068800*-----------------------------------------------------------------
068900     MOVE SPACES TO WS-HTML-LINHA-FAIXA.
069000     STRING "<tr><td>" DELIMITED BY SIZE
069100            WS-FAIXA-ROTULO DELIMITED BY SPACE
069200            "</td><td>" DELIMITED BY SIZE
069300            WS-FAIXA-VALOR DELIMITED BY SPACE
069400            "</td></tr>" DELIMITED BY SIZE
069500         INTO WS-HTML-LINHA-FAIXA
069600     END-STRING.
069700     STRING WS-HTML-LINHA-FAIXA DELIMITED BY SPACE
069800         INTO WS-HTML-TABELA
069900         WITH POINTER WS-PONTEIRO-HTML
070000     END-STRING.
070100 P635-FIM.
070200     EXIT.
070300*-----------------------------------------------------------------
070400 P636-GRAVA-LINHA-CONTATO.
070500*-----------------------------------------------------------------
070600     STRING "<tr><td>" DELIMITED BY SIZE
070700            WS-FAIXA-ROTULO DELIMITED BY SPACE
070800            "</td><td><a href=""mailto:eSupport@nuvoton.com"" targ
070900-           "et=""_blank"">Contact</a></td></tr>"
071000                                            DELIMITED BY SIZE
071100         INTO WS-HTML-TABELA
071200         WITH POINTER WS-PONTEIRO-HTML
071300     END-STRING.
071400 P636-FIM.
071500     EXIT.
071600*-----------------------------------------------------------------
071700 P640-ANEXA-CAMPO.
071800*-----------------------------------------------------------------
071900     PERFORM P641-CALCULA-TAMANHO THRU P641-FIM.
072000     IF WS-TAM-SIGNIFICATIVO NOT = ZERO
072100         STRING WS-CAMPO-VARREDURA(1:WS-TAM-SIGNIFICATIVO)
072200                 DELIMITED BY SIZE
072300             INTO FD-LINHA-SAIDA-PRECO
072400             WITH POINTER WS-PONTEIRO-LINHA
072500         END-STRING
072600     END-IF.
072700     IF GRAVA-VIRGULA
072800         STRING "," DELIMITED BY SIZE
072900             INTO FD-LINHA-SAIDA-PRECO
073000             WITH POINTER WS-PONTEIRO-LINHA
073100         END-STRING
073200     END-IF.
073300 P640-FIM.
073400     EXIT.
073500*-----------------------------------------------------------------
073600 P641-CALCULA-TAMANHO.
073700*-----------------------------------------------------------------
073800     MOVE WS-TAM-MAXIMO TO WS-TAM-SIGNIFICATIVO.
073900     PERFORM P642-RECUA-POSICAO THRU P642-FIM
074000         UNTIL WS-TAM-SIGNIFICATIVO = ZERO
074100             OR WS-CAMPO-VARREDURA(WS-TAM-SIGNIFICATIVO:1)
074200                                                  NOT = SPACE.
074300 P641-FIM.
074400     EXIT.
074500*-----------------------------------------------------------------
074600 P642-RECUA-POSICAO.
074700*-----------------------------------------------------------------
074800     SUBTRACT 1 FROM WS-TAM-SIGNIFICATIVO.
074900 P642-FIM.
075000     EXIT.
075100*-----------------------------------------------------------------
075200 P650-GRAVA-SAIDA-PRECO.
075300*-----------------------------------------------------------------
075400     MOVE SPACES TO WS-REG-SAIDA-PRECO.
075500     MOVE WS-COD-PRODUTO-DIR   TO WS-SAI-ID.
075600     MOVE WS-NOME-PRODUTO-ATU  TO WS-SAI-NOME.
075700     MOVE WS-VLR-PRECO-1       TO WS-SAI-NOVO-PRC-BASE.
075800     MOVE WS-PRC-BASE-ORIGINAL TO WS-SAI-PRC-BASE-ORIGINAL.
075900     PERFORM P651-DUPLICA-LOCALE THRU P651-FIM
076000         VARYING WS-IX-LOCALE FROM 1 BY 1
076100         UNTIL WS-IX-LOCALE > 6.
076200
076300     MOVE SPACES TO FD-LINHA-SAIDA-PRECO.
076400     MOVE 1 TO WS-PONTEIRO-LINHA.
076500     MOVE "S" TO WS-GRAVA-VIRGULA.
076600
076700     MOVE WS-SAI-ID TO WS-CAMPO-VARREDURA.
076800     MOVE LENGTH OF WS-SAI-ID TO WS-TAM-MAXIMO.
076900     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
077000
077100     MOVE WS-SAI-NOME TO WS-CAMPO-VARREDURA.
077200     MOVE LENGTH OF WS-SAI-NOME TO WS-TAM-MAXIMO.
077300     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
077400
077500     MOVE WS-SAI-NOVO-PRC-BASE TO WS-CAMPO-VARREDURA.
077600     MOVE LENGTH OF WS-SAI-NOVO-PRC-BASE TO WS-TAM-MAXIMO.
077700     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
077800
077900     MOVE WS-SAI-DESC-CURTA-EN TO WS-CAMPO-VARREDURA.
078000     MOVE LENGTH OF WS-SAI-DESC-CURTA-EN TO WS-TAM-MAXIMO.
078100     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
078200
078300     MOVE WS-SAI-DESC-CURTA-TW TO WS-CAMPO-VARREDURA.
078400     MOVE LENGTH OF WS-SAI-DESC-CURTA-TW TO WS-TAM-MAXIMO.
078500     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
078600
078700     MOVE WS-SAI-DESC-CURTA-DE TO WS-CAMPO-VARREDURA.
078800     MOVE LENGTH OF WS-SAI-DESC-CURTA-DE TO WS-TAM-MAXIMO.
078900     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
079000
079100     MOVE WS-SAI-DESC-CURTA-KR TO WS-CAMPO-VARREDURA.
079200     MOVE LENGTH OF WS-SAI-DESC-CURTA-KR TO WS-TAM-MAXIMO.
079300     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
079400
079500     MOVE WS-SAI-DESC-CURTA-JA TO WS-CAMPO-VARREDURA.
079600     MOVE LENGTH OF WS-SAI-DESC-CURTA-JA TO WS-TAM-MAXIMO.
079700     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
079800
079900     MOVE WS-SAI-DESC-CURTA-CN TO WS-CAMPO-VARREDURA.
080000     MOVE LENGTH OF WS-SAI-DESC-CURTA-CN TO WS-TAM-MAXIMO.
080100     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
080200
080300     MOVE "N" TO WS-GRAVA-VIRGULA.
080400     MOVE WS-SAI-PRC-BASE-ORIGINAL TO WS-CAMPO-VARREDURA.
080500     MOVE LENGTH OF WS-SAI-PRC-BASE-ORIGINAL TO WS-TAM-MAXIMO.
080600     PERFORM P640-ANEXA-CAMPO THRU P640-FIM.
080700
080800     WRITE FD-LINHA-SAIDA-PRECO.
080900     ADD 1 TO WS-QTD-GRAVADOS.
081000     IF CHAVE-EXECUCAO-TESTE
081100         DISPLAY "TRACE SAIDAPRC: " FD-SAIDA-PRIMEIRAS-COLUNAS
081200     END-IF.
081300 P650-FIM.
081400     EXIT.
081500*-----------------------------------------------------------------
081600 P651-DUPLICA-LOCALE.
081700*-----------------------------------------------------------------
081800     MOVE WS-HTML-TABELA TO WS-DESC-CURTA-OC(WS-IX-LOCALE).
081900 P651-FIM.
082000     EXIT.
082100*-----------------------------------------------------------------
082200 P700-CHAMA-GERADOR-DESCONTO.
082300*-----------------------------------------------------------------
082400     CALL "SCMP0610" USING TAB-ATUALIZACAO
082500                            TAB-DIRETO-PRODUTO
082600                            TAB-PRECO-NOVO.
082700 P700-FIM.
082800     EXIT.
082900*-----------------------------------------------------------------
083000 P900-FIM.
083100*-----------------------------------------------------------------
083200     DISPLAY "SCMP0600 - NOMES LIDOS.......: " WS-QTD-NOMES-ATU.
083300     DISPLAY "SCMP0600 - REGISTROS GRAVADOS: " WS-QTD-GRAVADOS.
083400     DISPLAY "SCMP0600 - SEM PRODUTO DIRETO: " WS-QTD-SEM-DIRETO.
083500     DISPLAY "SCMP0600 - SEM TAB. DE PRECO.: " WS-QTD-SEM-PRECO.
083600     CLOSE ARQ-ATUALIZACAO
083700           ARQ-PRODUTO-DIRETO
083800           ARQ-PRODUTO-PRECO
083900           ARQ-SAIDA-PRECO.
084000     GOBACK.
084100 END PROGRAM SCMP0600.
