000100******************************************************************
000200* Program : SCMP0610
000300* Author  : V. MOURA
000400* Date    : 21/08/2007
000500* Purpose : EXPORTACAO DE PRECOS - GERACAO DO CSV DE DESCONTOS.
000600*           RECEBE POR LINKAGE AS TRES TABELAS JA MONTADAS PELO
000700*           SCMP0600 (SEM RELEITURA DE ARQUIVO) E GRAVA UM CSV
000800*           DE DUAS FAIXAS DE DESCONTO, RESTRITO AOS NUCLEOS
000900*           MPU E M4.
001000******************************************************************
001100* HISTORICO DE ALTERACOES
001200*-----------------------------------------------------------------
001300*   21/08/2007 - V.MOURA   - CR-0402 - VERSAO INICIAL, MODULO     CR0402A 
001400*                SEPARADO DO SCMP0600 PARA NAO MISTURAR A
001500*                GRAVACAO DO CSV PRINCIPAL COM A DE DESCONTOS.
001600*   09/03/2009 - R.TAVARES - CR-0419 - RESTRINGIDA A ELEGIBILI-   CR0419  
001700*                DADE AOS NUCLEOS MPU E M4; ANTES SO ACEITAVA
001800*                MPU (REGRA COMENTADA E DESATIVADA NESTA DATA).
001900*   05/06/2011 - J.ARRUDA  - CR-0470 - CHAVE UPSI-0 PASSA A       CR0470A 
002000*                CONTROLAR RASTRO (TRACE) DE GRAVACAO PARA USO
002100*                EM HOMOLOGACAO SEM GERAR VOLUME DE LOG EM PROD.
002200*   17/02/2014 - J.ARRUDA  - CR-0511 - AJUSTE Y2K1 HERDADO DO     CR0511  
002300*                SCMP0600; CAMPO DE ANO NAS TABELAS COMPARTI-
002400*                LHADAS JA VEM COM 4 DIGITOS DESTE MODULO.
002500******************************************************************
002600*-----------------------------------------------------------------
002700 IDENTIFICATION DIVISION.
002800*-----------------------------------------------------------------
002900 PROGRAM-ID.     SCMP0610.
003000 AUTHOR.         V. MOURA.
003100 INSTALLATION.   DEPTO DE SISTEMAS - NUCLEO DE EXPORTACAO.
003200 DATE-WRITTEN.   21/08/2007.
003300 DATE-COMPILED.
003400 SECURITY.       USO INTERNO - ACESSO RESTRITO AO JOB NOTURNO.
003500*-----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700*-----------------------------------------------------------------
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-370.
004000 OBJECT-COMPUTER.   IBM-370.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUCLEO-VALIDO IS "A" THRU "Z" "0" THRU "9" " "
004400     UPSI-0 ON STATUS IS CHAVE-EXECUCAO-TESTE.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ARQ-SAIDA-DESCONTO ASSIGN TO "SAIDADSC"
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS WS-FS-SAIDA-DESCONTO.
005200*-----------------------------------------------------------------
005300 DATA DIVISION.
005400*-----------------------------------------------------------------
005500 FILE SECTION.
005600*
005700 FD  ARQ-SAIDA-DESCONTO
005800     LABEL RECORDS ARE STANDARD.
005900 01  FD-LINHA-SAIDA-DESCONTO    PIC X(300).
006000 01  FD-LINHA-SAIDA-DESCONTO-R REDEFINES FD-LINHA-SAIDA-DESCONTO.
006100     05  FD-DESCONTO-PRIMEIRAS-COLUNAS  PIC X(80).
006200     05  FILLER                         PIC X(220).
006300*-----------------------------------------------------------------
006400 WORKING-STORAGE SECTION.
006500*-----------------------------------------------------------------
006600*
006700* FILE STATUS DO ARQUIVO DE SAIDA DESTE MODULO
006800*
006900 77  WS-FS-SAIDA-DESCONTO   PIC X(02).
007000     88  WS-FS-DSC-OK       VALUE "00".
007100*
007200* CONTADORES DO MODULO (RESUMO NO P900-FIM)
007300*
007400 01  WS-CONTADORES-DESCONTO.
007500     05  WS-QTD-GRAVADOS-DSC    PIC 9(06) COMP VALUE ZERO.
007600     05  WS-QTD-SEM-DIRETO-DSC  PIC 9(06) COMP VALUE ZERO.
007700     05  WS-QTD-SEM-PRECO-DSC   PIC 9(06) COMP VALUE ZERO.
007800     05  WS-QTD-NAO-ELEGIVEL    PIC 9(06) COMP VALUE ZERO.
007900     05  FILLER                 PIC X(04).
008000*
008100 77  WS-IX-ATU-DSC          PIC 9(04) COMP.
008200*
008300* FLAGS DE LOCALIZACAO NA JUNCAO (JOIN) POR NOME DE PRODUTO
008400*
008500 77  WS-ACHOU-DIRETO-DSC    PIC X(01)  VALUE "N".
008600     88  ACHOU-DIRETO-DSC           VALUE "S".
008700 77  WS-ACHOU-PRECO-DSC     PIC X(01)  VALUE "N".
008800     88  ACHOU-PRECO-DSC            VALUE "S".
008900*
009000* AREA DE TRABALHO - DADOS JA LOCALIZADOS PARA O NOME CORRENTE
009100*
009200 77  WS-NOME-PRODUTO-DSC    PIC X(60).
009300 77  WS-COD-PRODUTO-DSC     PIC X(20).
009400 77  WS-COD-NUCLEO-DSC      PIC X(20).
009500 77  WS-NUCLEO-MAIUSC-DSC   PIC X(20).
009600 77  WS-VLR-PRECO-1-DSC     PIC X(20).
009700 77  WS-VLR-PRECO-2-DSC     PIC X(20).
009800*
009900* TABELA DE NUCLEOS ELEGIVEIS PARA DESCONTO (MPU / M4) - A
010000* REGRA ANTIGA (SO MPU) FOI DESATIVADA NA CR-0419 MANTENDO A
010100* LITERAL COMO TABELA PARA FACILITAR NOVA INCLUSAO DE NUCLEO
010200*
010300 01  WS-LIT-NUCLEOS-ELEGIVEIS   PIC X(08) VALUE "MPU M4  ".
010400 01  WS-TAB-NUCLEOS-ELEGIVEIS REDEFINES WS-LIT-NUCLEOS-ELEGIVEIS.
010500     05  WS-NUCLEO-ELEG-OC OCCURS 2 TIMES
010600                 INDEXED BY IX-ELEG       PIC X(04).
010700 77  WS-ELEGIVEL            PIC X(01)  VALUE "N".
010800     88  NUCLEO-ELEGIVEL            VALUE "S".
010900*
011000* TABELA DE LIMITES DE FAIXA (USADA NO RASTRO DE HOMOLOGACAO) E
011100* TABELA DAS DUAS FAIXAS DE DESCONTO DO REGISTRO CORRENTE
011200*
011300 01  WS-LIT-LIMITES-FAIXA   PIC X(06) VALUE "100500".
011400 01  WS-TAB-LIMITES-FAIXA REDEFINES WS-LIT-LIMITES-FAIXA.
011500     05  WS-LIMITE-FAIXA-OC OCCURS 2 TIMES  PIC X(03).
011600*
011700 01  WS-FAIXAS-DESCONTO.
011800     05  WS-FAIXA-DESCONTO-1    PIC X(20).
011900     05  WS-FAIXA-DESCONTO-2    PIC X(20).
012000 01  WS-FAIXAS-DESCONTO-TAB REDEFINES WS-FAIXAS-DESCONTO.
012100     05  WS-FAIXA-DESCONTO-OC OCCURS 2 TIMES  PIC X(20).
012200 77  WS-IX-FAIXA-DSC        PIC 9(01) COMP.
012300*
012400* LITERAIS FIXAS DO REGISTRO DE SAIDA
012500*
012600 77  WS-LIT-INICIO-FAIXA-1  PIC X(10) VALUE "100".
012700 77  WS-LIT-INICIO-FAIXA-2  PIC X(10) VALUE "500".
012800 77  WS-LIT-TIPO-DESCONTO   PIC X(12) VALUE "percentage".
012900 77  WS-LIT-TAXA            PIC X(04) VALUE "0".
013000*
013100* REGISTRO DE SAIDA - CSV DE DESCONTOS (8 COLUNAS)
013200*
013300 01  WS-REG-SAIDA-DESCONTO.
013400     05  WS-DSC-ID                   PIC X(20).
013500     05  WS-DSC-NOME                 PIC X(60).
013600     05  WS-DSC-INICIO-FAIXA-1       PIC X(10).
013700     05  WS-DSC-VLR-FAIXA-1          PIC X(20).
013800     05  WS-DSC-INICIO-FAIXA-2       PIC X(10).
013900     05  WS-DSC-VLR-FAIXA-2          PIC X(20).
014000     05  WS-DSC-TIPO                 PIC X(12).
014100     05  WS-DSC-TAXA                 PIC X(04).
014200     05  FILLER                      PIC X(40).
014300*
014400 01  WS-CABECALHO-SAIDA-DESCONTO  PIC X(180) VALUE
014500     "ID,Name,Starting at Tier 1,Price Reduction Tier 1,Starting a
014600-    "t Tier 2,Price Reduction Tier 2,Type,Tax".
014700*
014800* MONTAGEM GENERICA DA LINHA CSV DE SAIDA (MESMA TECNICA DO
014900* SCMP0600 - VARRE DE TRAS PARA FRENTE PROCURANDO O PRIMEIRO
015000* CARACTER NAO-BRANCO, EVITANDO FUNCAO INTRINSECA DE TRIM)
015100*
015200 77  WS-PONTEIRO-LINHA-DSC  PIC 9(05) COMP.
015300 77  WS-TAM-MAXIMO-DSC      PIC 9(04) COMP.
015400 77  WS-TAM-SIGNIF-DSC      PIC 9(04) COMP.
015500 77  WS-CAMPO-VARREDURA-DSC PIC X(2000).
015600 77  WS-GRAVA-VIRGULA-DSC   PIC X(01)  VALUE "S".
015700     88  GRAVA-VIRGULA-DSC          VALUE "S".
015800*-----------------------------------------------------------------
015900 LINKAGE SECTION.
016000*-----------------------------------------------------------------
016100 COPY "TABELAEXPPRECO".
016200*-----------------------------------------------------------------
016300 PROCEDURE DIVISION USING TAB-ATUALIZACAO
016400                           TAB-DIRETO-PRODUTO
016500                           TAB-PRECO-NOVO.
016600*-----------------------------------------------------------------
016700 MAIN-PROCEDURE.
016800     PERFORM P100-ABRE-ARQUIVOS      THRU P100-FIM.
016900     PERFORM P200-PROCESSA-DESCONTO  THRU P200-FIM.
017000     PERFORM P900-FIM.
017100*-----------------------------------------------------------------
017200 P100-ABRE-ARQUIVOS.
017300*-----------------------------------------------------------------
017400     OPEN OUTPUT ARQ-SAIDA-DESCONTO.
017500     IF NOT WS-FS-DSC-OK
017600         DISPLAY "*** ERRO ABERTURA SAIDADSC. FS="
017700                 WS-FS-SAIDA-DESCONTO
017800         PERFORM P900-FIM
017900     END-IF.
018000     MOVE SPACES TO FD-LINHA-SAIDA-DESCONTO.
018100     MOVE WS-CABECALHO-SAIDA-DESCONTO TO FD-LINHA-SAIDA-DESCONTO.
018200     WRITE FD-LINHA-SAIDA-DESCONTO.
018300 P100-FIM.
018400     EXIT.
018500*-----------------------------------------------------------------
018600 P200-PROCESSA-DESCONTO.
018700*-----------------------------------------------------------------
018800     PERFORM P205-PROCESSA-UM-NOME-DSC THRU P205-FIM
018900         VARYING WS-IX-ATU-DSC FROM 1 BY 1
019000         UNTIL WS-IX-ATU-DSC > TAB-QTDE-ATU.
019100 P200-FIM.
019200     EXIT.
019300*-----------------------------------------------------------------
019400 P205-PROCESSA-UM-NOME-DSC.
019500*-----------------------------------------------------------------
019600     MOVE TAB-NOME-ATU(WS-IX-ATU-DSC) TO WS-NOME-PRODUTO-DSC.
019700     MOVE "N" TO WS-ACHOU-DIRETO-DSC.
019800     MOVE "N" TO WS-ACHOU-PRECO-DSC.
019900     PERFORM P210-LOCALIZA-DIRETO THRU P210-FIM.
020000     IF ACHOU-DIRETO-DSC
020100         PERFORM P220-LOCALIZA-PRECO THRU P220-FIM
020200         IF ACHOU-PRECO-DSC
020300             PERFORM P230-VERIFICA-ELEGIVEL THRU P230-FIM
020400             IF NUCLEO-ELEGIVEL
020500                 PERFORM P250-GRAVA-SAIDA-DESCONTO THRU P250-FIM
020600             ELSE
020700                 ADD 1 TO WS-QTD-NAO-ELEGIVEL
020800             END-IF
020900         ELSE
021000             ADD 1 TO WS-QTD-SEM-PRECO-DSC
021100             DISPLAY "Cannot find product ID/price info - "
021200                     WS-NOME-PRODUTO-DSC
021300         END-IF
021400     ELSE
021500         ADD 1 TO WS-QTD-SEM-DIRETO-DSC
021600         DISPLAY "Cannot find product ID/price info - "
021700                 WS-NOME-PRODUTO-DSC
021800     END-IF.
021900 P205-FIM.
022000     EXIT.
022100*-----------------------------------------------------------------
022200 P210-LOCALIZA-DIRETO.
022300*-----------------------------------------------------------------
022400     IF TAB-QTDE-DIRETO > 0
022500         SET IX-DIRETO TO 1
022600         SEARCH ALL TAB-DIRETO
022700             AT END
022800                 CONTINUE
022900             WHEN TAB-NOME-DIRETO(IX-DIRETO) =
023000                                      WS-NOME-PRODUTO-DSC
023100                 SET ACHOU-DIRETO-DSC TO TRUE
023200                 MOVE TAB-COD-PRODUTO-DIR(IX-DIRETO) TO
023300                                      WS-COD-PRODUTO-DSC
023400         END-SEARCH
023500     END-IF.
023600 P210-FIM.
023700     EXIT.
023800*-----------------------------------------------------------------
023900 P220-LOCALIZA-PRECO.
024000*-----------------------------------------------------------------
024100     IF TAB-QTDE-PRECO > 0
024200         SET IX-PRECO TO 1
024300         SEARCH ALL TAB-PRECO
024400             AT END
024500                 CONTINUE
024600             WHEN TAB-NOME-PRECO(IX-PRECO) =
024700                                      WS-NOME-PRODUTO-DSC
024800                 SET ACHOU-PRECO-DSC TO TRUE
024900                 MOVE TAB-COD-NUCLEO(IX-PRECO)  TO
025000                                      WS-COD-NUCLEO-DSC
025100                 MOVE TAB-VLR-PRECO-1(IX-PRECO) TO
025200                                      WS-VLR-PRECO-1-DSC
025300                 MOVE TAB-VLR-PRECO-2(IX-PRECO) TO
025400                                      WS-VLR-PRECO-2-DSC
025500         END-SEARCH
025600     END-IF.
025700 P220-FIM.
025800     EXIT.
025900*-----------------------------------------------------------------
026000 P230-VERIFICA-ELEGIVEL.
026100*-----------------------------------------------------------------
026200     MOVE SPACES TO WS-NUCLEO-MAIUSC-DSC.
026300     MOVE WS-COD-NUCLEO-DSC TO WS-NUCLEO-MAIUSC-DSC.
026400     INSPECT WS-NUCLEO-MAIUSC-DSC CONVERTING
026500         "abcdefghijklmnopqrstuvwxyz" TO
026600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026700     IF WS-NUCLEO-MAIUSC-DSC IS NOT NUCLEO-VALIDO
026800         DISPLAY "*** NUCLEO COM CARACTER INESPERADO: "
026900                 WS-NUCLEO-MAIUSC-DSC
027000     END-IF.
027100     MOVE "N" TO WS-ELEGIVEL.
027200     SET IX-ELEG TO 1.
027300     SEARCH WS-NUCLEO-ELEG-OC
027400         AT END
027500             CONTINUE
027600         WHEN WS-NUCLEO-ELEG-OC(IX-ELEG) =
027700                              WS-NUCLEO-MAIUSC-DSC(1:4)
027800             SET NUCLEO-ELEGIVEL TO TRUE
027900     END-SEARCH.
028000 P230-FIM.
028100     EXIT.
028200*-----------------------------------------------------------------
028300 P250-GRAVA-SAIDA-DESCONTO.
028400*-----------------------------------------------------------------
028500     MOVE SPACES TO WS-REG-SAIDA-DESCONTO.
028600     MOVE WS-COD-PRODUTO-DSC     TO WS-DSC-ID.
028700     MOVE WS-NOME-PRODUTO-DSC    TO WS-DSC-NOME.
028800     MOVE WS-LIT-INICIO-FAIXA-1  TO WS-DSC-INICIO-FAIXA-1.
028900     MOVE WS-VLR-PRECO-1-DSC     TO WS-DSC-VLR-FAIXA-1.
029000     MOVE WS-LIT-INICIO-FAIXA-2  TO WS-DSC-INICIO-FAIXA-2.
029100     MOVE WS-VLR-PRECO-2-DSC     TO WS-DSC-VLR-FAIXA-2.
029200     MOVE WS-LIT-TIPO-DESCONTO   TO WS-DSC-TIPO.
029300     MOVE WS-LIT-TAXA            TO WS-DSC-TAXA.
029400
029500     MOVE WS-VLR-PRECO-1-DSC TO WS-FAIXA-DESCONTO-1.
029600     MOVE WS-VLR-PRECO-2-DSC TO WS-FAIXA-DESCONTO-2.
029700     IF CHAVE-EXECUCAO-TESTE
029800         PERFORM P252-GRAVA-TRACE-FAIXA THRU P252-FIM
029900             VARYING WS-IX-FAIXA-DSC FROM 1 BY 1
030000             UNTIL WS-IX-FAIXA-DSC > 2
030100     END-IF.
030200
030300     MOVE SPACES TO FD-LINHA-SAIDA-DESCONTO.
030400     MOVE 1 TO WS-PONTEIRO-LINHA-DSC.
030500     MOVE "S" TO WS-GRAVA-VIRGULA-DSC.
030600
030700     MOVE WS-DSC-ID TO WS-CAMPO-VARREDURA-DSC.
030800     MOVE LENGTH OF WS-DSC-ID TO WS-TAM-MAXIMO-DSC.
030900     PERFORM P260-ANEXA-CAMPO-DSC THRU P260-FIM.
031000
031100     MOVE WS-DSC-NOME TO WS-CAMPO-VARREDURA-DSC.
031200     MOVE LENGTH OF WS-DSC-NOME TO WS-TAM-MAXIMO-DSC.
031300     PERFORM P260-ANEXA-CAMPO-DSC THRU P260-FIM.
031400
031500     MOVE WS-DSC-INICIO-FAIXA-1 TO WS-CAMPO-VARREDURA-DSC.
031600     MOVE LENGTH OF WS-DSC-INICIO-FAIXA-1 TO WS-TAM-MAXIMO-DSC.
031700     PERFORM P260-ANEXA-CAMPO-DSC THRU P260-FIM.
031800
031900     MOVE WS-DSC-VLR-FAIXA-1 TO WS-CAMPO-VARREDURA-DSC.
032000     MOVE LENGTH OF WS-DSC-VLR-FAIXA-1 TO WS-TAM-MAXIMO-DSC.
032100     PERFORM P260-ANEXA-CAMPO-DSC THRU P260-FIM.
032200
032300     MOVE WS-DSC-INICIO-FAIXA-2 TO WS-CAMPO-VARREDURA-DSC.
032400     MOVE LENGTH OF WS-DSC-INICIO-FAIXA-2 TO WS-TAM-MAXIMO-DSC.
032500     PERFORM P260-ANEXA-CAMPO-DSC THRU P260-FIM.
032600
032700     MOVE WS-DSC-VLR-FAIXA-2 TO WS-CAMPO-VARREDURA-DSC.
032800     MOVE LENGTH OF WS-DSC-VLR-FAIXA-2 TO WS-TAM-MAXIMO-DSC.
032900     PERFORM P260-ANEXA-CAMPO-DSC THRU P260-FIM.
033000
033100     MOVE WS-DSC-TIPO TO WS-CAMPO-VARREDURA-DSC.
033200     MOVE LENGTH OF WS-DSC-TIPO TO WS-TAM-MAXIMO-DSC.
033300     PERFORM P260-ANEXA-CAMPO-DSC THRU P260-FIM.
033400
033500     MOVE "N" TO WS-GRAVA-VIRGULA-DSC.
033600     MOVE WS-DSC-TAXA TO WS-CAMPO-VARREDURA-DSC.
033700     MOVE LENGTH OF WS-DSC-TAXA TO WS-TAM-MAXIMO-DSC.
033800     PERFORM P260-ANEXA-CAMPO-DSC THRU P260-FIM.
033900
034000     WRITE FD-LINHA-SAIDA-DESCONTO.
034100     ADD 1 TO WS-QTD-GRAVADOS-DSC.
034200     IF CHAVE-EXECUCAO-TESTE
034300         DISPLAY "TRACE SAIDADSC: "
034400                 FD-DESCONTO-PRIMEIRAS-COLUNAS
034500     END-IF.
034600 P250-FIM.
034700     EXIT.
034800*-----------------------------------------------------------------
034900 P252-GRAVA-TRACE-FAIXA.
035000*-----------------------------------------------------------------
035100     DISPLAY "TRACE FAIXA DSC " WS-IX-FAIXA-DSC
035200             " LIMITE=" WS-LIMITE-FAIXA-OC(WS-IX-FAIXA-DSC)
035300             " VALOR=" WS-FAIXA-DESCONTO-OC(WS-IX-FAIXA-DSC).
035400 P252-FIM.
035500     EXIT.
035600*-----------------------------------------------------------------
035700 P260-ANEXA-CAMPO-DSC.
035800*-----------------------------------------------------------------
035900     PERFORM P261-CALCULA-TAMANHO-DSC THRU P261-FIM.
036000     IF WS-TAM-SIGNIF-DSC NOT = ZERO
036100         STRING
036200            WS-CAMPO-VARREDURA-DSC(1:WS-TAM-SIGNIF-DSC)
036300                 DELIMITED BY SIZE
036400             INTO FD-LINHA-SAIDA-DESCONTO
036500             WITH POINTER WS-PONTEIRO-LINHA-DSC
036600         END-STRING
036700     END-IF.
036800     IF GRAVA-VIRGULA-DSC
036900         STRING "," DELIMITED BY SIZE
037000             INTO FD-LINHA-SAIDA-DESCONTO
037100             WITH POINTER WS-PONTEIRO-LINHA-DSC
037200         END-STRING
037300     END-IF.
037400 P260-FIM.
037500     EXIT.
037600*-----------------------------------------------------------------
037700 P261-CALCULA-TAMANHO-DSC.
037800*-----------------------------------------------------------------
037900     MOVE WS-TAM-MAXIMO-DSC TO WS-TAM-SIGNIF-DSC.
038000     PERFORM P262-RECUA-POSICAO-DSC THRU P262-FIM
038100         UNTIL WS-TAM-SIGNIF-DSC = ZERO
038200             OR WS-CAMPO-VARREDURA-DSC(WS-TAM-SIGNIF-DSC:1)
038300                                                  NOT = SPACE.
038400 P261-FIM.
038500     EXIT.
038600*-----------------------------------------------------------------
038700 P262-RECUA-POSICAO-DSC.
038800*-----------------------------------------------------------------
038900     SUBTRACT 1 FROM WS-TAM-SIGNIF-DSC.
039000 P262-FIM.
039100     EXIT.
039200*-----------------------------------------------------------------
039300 P900-FIM.
039400*-----------------------------------------------------------------
039500     DISPLAY "SCMP0610 - GRAVADOS.....: " WS-QTD-GRAVADOS-DSC.
039600     DISPLAY "SCMP0610 - SEM DIRETO...: " WS-QTD-SEM-DIRETO-DSC.
039700     DISPLAY "SCMP0610 - SEM PRECO....: " WS-QTD-SEM-PRECO-DSC.
039800     DISPLAY "SCMP0610 - NAO ELEGIVEIS: " WS-QTD-NAO-ELEGIVEL.
039900     CLOSE ARQ-SAIDA-DESCONTO.
040000     GOBACK.
040100 END PROGRAM SCMP0610.
