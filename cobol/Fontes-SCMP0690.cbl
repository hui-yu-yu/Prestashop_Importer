000100******************************************************************
000200* Program : SCMP0690
000300* Author  : M. QUEIROZ
000400* Date    : 12/08/1996
000500* Purpose : EXPORTACAO DE PRECOS - SUBROTINA UTILITARIA QUE
000600*           QUEBRA UMA LINHA DE TEXTO CSV (ATE 10 COLUNAS) EM
000700*           UMA TABELA DE COLUNAS JA SEM ESPACOS A ESQUERDA,
000800*           PARA USO PELO SCMP0600 E PELO SCMP0610.
000900******************************************************************
001000* HISTORICO DE ALTERACOES
001100*-----------------------------------------------------------------
001200*   12/08/1996 - MQUEIROZ  - CR-0118 - VERSAO INICIAL, QUEBRA     CR0118B 
001300*                DE COLUNA POR VIRGULA USANDO UNSTRING.
001400*   30/11/1998 - MQUEIROZ  - CR-0241 - AJUSTE VIRADA DO SECULO    CR0241B 
001500*                - SEM IMPACTO NESTA ROTINA, TAG MANTIDA PARA
001600*                RASTREABILIDADE DO PACOTE DA CR.
001700*   12/07/2005 - R.TAVARES - CR-0388 - INCLUIDA REMOCAO DE        CR0388
001800*                ESPACOS A ESQUERDA DE CADA COLUNA (ANTES O
001900*                CHAMADOR TINHA QUE FAZER ISSO NA MAO).
002000*   03/09/2009 - R.TAVARES - CR-0420 - LINHA TOTALMENTE EM        CR0420
002100*                BRANCO (REGISTRO LIXO NO MEIO DO CSV) PASSA A
002200*                RETORNAR ZERO COLUNAS SEM TENTAR O UNSTRING.
002300******************************************************************
002400*-----------------------------------------------------------------
002500 IDENTIFICATION DIVISION.
002600*-----------------------------------------------------------------
002700 PROGRAM-ID.     SCMP0690.
002800 AUTHOR.         M. QUEIROZ.
002900 INSTALLATION.   DEPTO DE SISTEMAS - NUCLEO DE EXPORTACAO.
003000 DATE-WRITTEN.   12/08/1996.
003100 DATE-COMPILED.
003200 SECURITY.       USO INTERNO - ACESSO RESTRITO AO JOB NOTURNO.
003300*-----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*-----------------------------------------------------------------
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-370.
003800 OBJECT-COMPUTER.   IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS COLUNA-EM-BRANCO IS " ".
004200*-----------------------------------------------------------------
004300 DATA DIVISION.
004400*-----------------------------------------------------------------
004500 WORKING-STORAGE SECTION.
004600*-----------------------------------------------------------------
004700 77  WS-IX-TRIM             PIC 9(02) COMP.
004800 77  WS-POS-INICIO          PIC 9(02) COMP.
004900 01  WS-COLUNA-TRABALHO     PIC X(60).
005000 01  WS-COLUNA-TRABALHO-R REDEFINES WS-COLUNA-TRABALHO.
005100     05  WS-COLUNA-CARACTER OCCURS 60 TIMES
005200                 INDEXED BY IX-CARACTER      PIC X(01).
005300*-----------------------------------------------------------------
005400 LINKAGE SECTION.
005500*-----------------------------------------------------------------
005600 01  LKS-LINHA                  PIC X(200).
005700 01  LKS-LINHA-R REDEFINES LKS-LINHA.
005800     05  LKS-PRIMEIROS-CARACTERES   PIC X(04).
005900     05  FILLER                     PIC X(196).
006000*
006100 01  LKS-AREA-COLUNAS.
006200     05  LKS-QTD-COLUNAS        PIC 9(02) COMP.
006300     05  LKS-COLUNA OCCURS 10 TIMES
006400                 INDEXED BY IX-LKS-COLUNA.
006500         10  LKS-VALOR-COLUNA       PIC X(60).
006600         10  FILLER                 PIC X(04).
006700 01  LKS-AREA-COLUNAS-R REDEFINES LKS-AREA-COLUNAS.
006800     05  FILLER                 PIC X(02).
006900     05  LKS-COLUNA-FLAT OCCURS 10 TIMES   PIC X(64).
007000*-----------------------------------------------------------------
007100 PROCEDURE DIVISION USING LKS-LINHA LKS-AREA-COLUNAS.
007200*-----------------------------------------------------------------
007300 MAIN-PROCEDURE.
007400     PERFORM P100-LIMPA-COLUNAS THRU P100-FIM
007500         VARYING IX-LKS-COLUNA FROM 1 BY 1
007600         UNTIL IX-LKS-COLUNA > 10.
007700     MOVE ZERO TO LKS-QTD-COLUNAS.
007800     IF LKS-PRIMEIROS-CARACTERES = SPACES
007900         CONTINUE
008000     ELSE
008100         UNSTRING LKS-LINHA DELIMITED BY ","
008200             INTO LKS-VALOR-COLUNA(1)  LKS-VALOR-COLUNA(2)
008300                  LKS-VALOR-COLUNA(3)  LKS-VALOR-COLUNA(4)
008400                  LKS-VALOR-COLUNA(5)  LKS-VALOR-COLUNA(6)
008500                  LKS-VALOR-COLUNA(7)  LKS-VALOR-COLUNA(8)
008600                  LKS-VALOR-COLUNA(9)  LKS-VALOR-COLUNA(10)
008700             TALLYING IN LKS-QTD-COLUNAS
008800         END-UNSTRING
008900     END-IF.
009000     PERFORM P200-REMOVE-ESPACOS THRU P200-FIM
009100         VARYING WS-IX-TRIM FROM 1 BY 1
009200         UNTIL WS-IX-TRIM > LKS-QTD-COLUNAS.
009300     GOBACK.
009400*-----------------------------------------------------------------
009500 P100-LIMPA-COLUNAS.
009600*-----------------------------------------------------------------
009700     MOVE SPACES TO LKS-COLUNA-FLAT(IX-LKS-COLUNA).
009800 P100-FIM.
009900     EXIT.
010000*-----------------------------------------------------------------
010100 P200-REMOVE-ESPACOS.
010200*-----------------------------------------------------------------
010300     MOVE LKS-VALOR-COLUNA(WS-IX-TRIM) TO WS-COLUNA-TRABALHO.
010400     MOVE ZERO TO WS-POS-INICIO.
010500     SET IX-CARACTER TO 1.
010600     PERFORM P210-ACHA-INICIO THRU P210-FIM
010700         UNTIL IX-CARACTER > 60
010800             OR WS-POS-INICIO NOT = ZERO.
010900     IF WS-POS-INICIO = ZERO
011000         MOVE SPACES TO LKS-VALOR-COLUNA(WS-IX-TRIM)
011100     ELSE
011200         IF WS-POS-INICIO > 1
011300             MOVE SPACES TO LKS-VALOR-COLUNA(WS-IX-TRIM)
011400             MOVE WS-COLUNA-TRABALHO(WS-POS-INICIO:) TO
011500                                  LKS-VALOR-COLUNA(WS-IX-TRIM)
011600         END-IF
011700     END-IF.
011800 P200-FIM.
011900     EXIT.
012000*-----------------------------------------------------------------
012100 P210-ACHA-INICIO.
012200*-----------------------------------------------------------------
012300     IF WS-COLUNA-CARACTER(IX-CARACTER) IS NOT COLUNA-EM-BRANCO
012400         MOVE IX-CARACTER TO WS-POS-INICIO
012500     ELSE
012600         SET IX-CARACTER UP BY 1
012700     END-IF.
012800 P210-FIM.
012900     EXIT.
013000 END PROGRAM SCMP0690.
